000100******************************************************************
000200*  ACCTMST  --  BANK ACCOUNT MASTER RECORD
000300*
000400*  ONE ENTRY PER ACCOUNT, KEPT ON THE ACCOUNT-MASTER RELATIVE
000500*  FILE.  ACCT-UUID IS THE LOGICAL KEY; SINCE THIS SHOP HAS NO
000600*  ISAM/VSAM ACCESS METHOD ON THIS BUILD THE FILE IS ORGANIZED
000700*  RELATIVE AND THE UUID IS HASHED DOWN TO A SLOT NUMBER BY THE
000800*  CALLING PROGRAM (SEE ACCT-SLOT-WORK BELOW AND PARAGRAPHS
000900*  600-FIND-CREATE-SLOT / 650-FIND-ACCT-SLOT IN ACCTPOST).
001000******************************************************************
001100*  MAINT LOG
001200*  03/11/91 RJP  ORIGINAL LAYOUT - FOREIGN EXCHANGE POSTING JOB
001300*  09/02/93 LKW  ADDED ACCT-STATUS-BYTE FOR LOGICAL DELETE
001400*  06/30/99 TDM  Y2K -- NO DATE FIELDS IN THIS RECORD, NO CHANGE
001500*  04/14/08 CQR  REQ 4417 WIDENED BALANCE FIELDS TO S9(11)V99
001510*  03/02/15 CQR  REQ 5188 WS-PROBE-COUNT PULLED OUT OF ACCT-
001520*               SLOT-WORK TO ITS OWN 77-LEVEL ENTRY -- IT IS A
001530*               STANDALONE LOOP GUARD, NOT PART OF THE SLOT-
001540*               HASH WORK AREA PROPER.
001600******************************************************************
001700 01  BANK-ACCOUNT-RECORD.
001800     05  ACCT-UUID                     PIC X(36).
001900     05  ACCT-NAME                     PIC X(30).
002000     05  ACCT-SURNAME                  PIC X(30).
002100     05  ACCT-BALANCE-PLN              PIC S9(11)V99.
002200     05  ACCT-BALANCE-PLN-X REDEFINES
002300         ACCT-BALANCE-PLN              PIC X(13).
002400     05  ACCT-BALANCE-USD              PIC S9(11)V99.
002500     05  ACCT-BALANCE-USD-X REDEFINES
002600         ACCT-BALANCE-USD              PIC X(13).
002700     05  ACCT-STATUS-BYTE              PIC X(01) VALUE 'A'.
002800         88  ACCT-REC-ACTIVE                VALUE 'A'.
002900         88  ACCT-REC-DELETED               VALUE 'D'.
003000     05  FILLER                        PIC X(19).
003100*
003200*    SLOT-HASH WORK AREA -- SHARED BY EVERY PROGRAM THAT COPIES
003300*    THIS RECORD, SO THE HASH IS COMPUTED THE SAME WAY EVERYWHERE.
003400*
003500 01  ACCT-SLOT-WORK.
003600     05  ACCT-MAX-SLOTS             PIC 9(4)  COMP-3 VALUE 9999.
003700     05  WS-ACCT-SLOT                  PIC 9(4)  COMP-3 VALUE 0.
003800     05  WS-ACCT-SLOT-HOME             PIC 9(4)  COMP-3 VALUE 0.
003900     05  WS-HASH-INPUT-UUID            PIC X(36) VALUE SPACES.
004000     05  WS-HASH-ACCUM                 PIC 9(9)  COMP-3 VALUE 0.
004100     05  WS-HASH-QUOTIENT              PIC 9(9)  COMP-3 VALUE 0.
004200     05  WS-HASH-SUB                   PIC 9(2)  COMP  VALUE 0.
004300     05  WS-HASH-ONE-CHAR              PIC X(01) VALUE SPACE.
004400     05  WS-HASH-CHAR-VALUE            PIC 9(2)  COMP  VALUE 0.
004500     05  WS-HASH-REMAINDER              PIC 9(4)  COMP-3 VALUE 0.
004550     05  FILLER                        PIC X(04) VALUE SPACES.
004560*
004570*    PROBE COUNTER -- A STANDALONE LOOP GUARD FOR THE OPEN-
004580*    ADDRESSING SEARCH IN 650-FIND-ACCT-SLOT, NOT PART OF THE
004590*    SLOT-HASH WORK AREA ITSELF, SO IT GETS ITS OWN 77-LEVEL
004595*    ENTRY PER THE OLD HABIT FOR A LONE COUNTER OR SWITCH.
004600 77  WS-PROBE-COUNT                    PIC 9(4)  COMP  VALUE 0.
004700*
004900*    HEX-DIGIT LOOKUP TABLE -- ACCT-UUID IS STRING-FORMATTED
005000*    LIKE HEX, SO EACH CHARACTER IS SEARCHED AGAINST THIS TABLE
005100*    TO GET A NUMERIC WEIGHT FOR THE HASH (SEE 610-CALC-UUID-
005200*    HASH IN ACCTPOST) -- NO INTRINSIC FUNCTIONS ON THIS BUILD.
005300*
005400 01  WS-HEX-DIGITS                     PIC X(16)
005500     VALUE '0123456789ABCDEF'.
005600 01  WS-HEX-DIGIT-TABLE REDEFINES WS-HEX-DIGITS.
005700     05  WS-HEX-CHAR                   PIC X(01)
005800         OCCURS 16 TIMES INDEXED BY HEX-IDX.
