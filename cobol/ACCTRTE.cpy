000100******************************************************************
000200*  ACCTRTE  --  EXCHANGE RATE QUOTE RECORD
000300*
000400*  ONE RECORD PER QUOTE ON RATE-FEED-IN.  STANDS IN FOR THE
000500*  NBP RATE FEED THAT THE ON-LINE SYSTEM CALLS OVER HTTP -- THIS
000600*  BATCH SUBSTITUTE READS ONE QUOTE PER EXCHANGE TRANSACTION,
000700*  IN THE SAME SEQUENCE THE EXCHANGE-REQUEST-IN TRANSACTIONS
000800*  ARE PROCESSED.
000900******************************************************************
001000*  MAINT LOG
001100*  03/11/91 RJP  ORIGINAL LAYOUT
001200******************************************************************
001300 01  EXCHANGE-RATE-RECORD.
001400     05  RATE-ASK                      PIC S9(7)V9999.
001500     05  RATE-ASK-X REDEFINES
001600         RATE-ASK                      PIC X(11).
001700     05  RATE-BID                      PIC S9(7)V9999.
001800     05  FILLER                        PIC X(58).
