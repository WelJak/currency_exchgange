000100******************************************************************
000200*  ACCTRQS  --  INCOMING TRANSACTION REQUEST LAYOUTS
000300*
000400*  ONE RECORD TYPE PER TRANSACTION FILE -- CREATE-REQUEST-IN,
000500*  BALANCE-REQUEST-IN AND EXCHANGE-REQUEST-IN EACH CARRY ONE OF
000600*  THESE 01-LEVELS, ONE TRANSACTION PER RECORD, NO HEADER OR
000700*  TRAILER RECORDS.
000800******************************************************************
000900*  MAINT LOG
001000*  03/11/91 RJP  ORIGINAL LAYOUT
001100*  11/04/94 LKW  ADDED BALANCE-REQUEST (PREVIOUSLY PASSED ON THE
001200*                EXCHANGE-REQUEST-IN FILE WITH A BLANK AMOUNT --
001300*                REQ 2260 SPLIT IT OUT INTO ITS OWN FILE)
001400******************************************************************
001500 01  CREATE-ACCOUNT-REQUEST.
001600     05  REQ-NAME                      PIC X(30).
001700     05  REQ-SURNAME                   PIC X(30).
001800     05  REQ-INITIAL-BALANCE-PLN       PIC S9(11)V99.
001900     05  REQ-INIT-BAL-PLN-X REDEFINES
002000         REQ-INITIAL-BALANCE-PLN       PIC X(13).
002100     05  FILLER                        PIC X(27).
002200*
002300 01  BALANCE-REQUEST.
002400     05  REQ-BAL-ACCT-UUID             PIC X(36).
002500     05  FILLER                        PIC X(64).
002600*
002700 01  EXCHANGE-REQUEST.
002800     05  REQ-ACCT-UUID                 PIC X(36).
002900     05  REQ-EXCHANGE-TYPE             PIC X(10).
003000         88  REQ-TYPE-PLN-TO-USD           VALUE 'PLN_TO_USD'.
003100         88  REQ-TYPE-USD-TO-PLN           VALUE 'USD_TO_PLN'.
003200     05  REQ-AMOUNT                    PIC S9(11)V99.
003300     05  FILLER                        PIC X(41).
