000100******************************************************************
000200* PROGRAM:   ACCTPOST
000300*            FOREIGN EXCHANGE POSTING SYSTEM
000400*
000500* AUTHOR :   R. J. PELOQUIN
000600*            CURRENCY DESK SYSTEMS GROUP
000700*
000800******************************************************************
000900*REMARKS.
001000*
001100*    THIS PROGRAM IS THE DAILY POSTING RUN FOR THE CURRENCY
001200*    DESK'S PLN/USD ACCOUNTS.  IT PROCESSES, IN TURN, EVERY
001300*    ACCOUNT-OPEN REQUEST, EVERY BALANCE INQUIRY AND EVERY
001400*    CURRENCY EXCHANGE SUBMITTED SINCE THE LAST RUN, POSTS THE
001500*    RESULT TO THE ACCOUNT MASTER, AND PRINTS ONE TRANSACTION
001600*    LOG LINE PER TRANSACTION PLUS A CLOSING CONTROL-TOTAL LINE.
001700*
001800*    INPUT FILES           - CREATE-REQUEST-IN, BALANCE-REQUEST-IN
001900*                            EXCHANGE-REQUEST-IN, RATE-FEED-IN
002000*
002100*    MASTER FILE           - ACCOUNT-MASTER (RELATIVE, HASHED ON
002200*                            ACCT-UUID -- THIS SHOP HAS NO ISAM
002300*                            ON THIS BUILD, SEE 610-CALC-UUID-HASH
002400*
002500*    OUTPUT FILE PRODUCED  - TRANS-LOG-OUT
002600*
002700*    CALLS                 - ACCTVAL (REQUEST VALIDATION)
002800*
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.    ACCTPOST.
003200 AUTHOR.        R. J. PELOQUIN.
003300 INSTALLATION.  CURRENCY DESK SYSTEMS GROUP.
003400 DATE-WRITTEN.  03/11/91.
003500 DATE-COMPILED.
003600 SECURITY.      NON-CONFIDENTIAL.
003700******************************************************************
003800* MAINT LOG
003900* 03/11/91 RJP  ORIGINAL PROGRAM -- FIRST CUT OF THE CURRENCY
004000*               DESK POSTING RUN, REPLACES THE MANUAL LEDGER
004100*               CARDS.
004200* 05/30/91 RJP  ADDED THE CLOSING CONTROL-TOTAL LINE -- AUDIT
004300*               WANTED A RECORD COUNT TIED TO THE LEDGER.
004400* 09/02/93 LKW  ACCOUNT-MASTER CONVERTED FROM A FLAT SEQUENTIAL
004500*               FILE KEPT IN UUID ORDER TO A RELATIVE FILE WITH
004600*               A HASHED SLOT -- THE OLD SEQUENTIAL REWRITE-IN-
004700*               PLACE COULDN'T KEEP UP WITH EXCHANGE VOLUME.
004800* 11/04/94 LKW  REQ 2260 SPLIT THE BALANCE INQUIRY OFF THE
004900*               EXCHANGE-REQUEST-IN FILE ONTO ITS OWN FILE,
005000*               BALANCE-REQUEST-IN.
005100* 02/02/96 LKW  FIX:  SLOT PROBE DID NOT WRAP PAST SLOT 9999,
005200*               RAN OFF THE END OF THE FILE ON A BUSY DAY.
005300* 06/30/99 TDM  Y2K REVIEW -- ACCT-UUID IS NOT A DATE, NO MASTER
005400*               FIELD CARRIES A 2-DIGIT YEAR.  THE GENERATED-ID
005500*               TIMESTAMP IN 620-GEN-ACCT-UUID IS FOR UNIQUENESS
005600*               ONLY, NOT A BUSINESS DATE -- SIGNED OFF AS-IS.
005700* 04/14/08 CQR  REQ 4417 WIDENED BALANCE AND AMOUNT FIELDS TO
005800*               S9(11)V99 ON THE MASTER AND ALL REQUEST RECORDS.
005900* 09/23/11 CQR  REQ 4901 RATE-FEED-IN NOW READ ONCE PER EXCHANGE
006000*               TRANSACTION INSTEAD OF ONCE PER RUN -- NBP FEED
006100*               CONVERSION TEAM ASKED FOR A QUOTE PER TICKET.
006200* 03/02/15 CQR  REQ 5188 BOTH EXCHANGE DIRECTIONS NOW FETCH THE
006300*               RATE THROUGH 360-FETCH-RATE -- DO NOT SPLIT THIS
006400*               BACK OUT BY DIRECTION, THE DESK CONFIRMED THE
006500*               SINGLE-FEED BEHAVIOR IS INTENTIONAL.
006510* 03/02/15 CQR  REQ 5189 CALLS TO ACCTVAL NO LONGER PASS A BARE
006520*               SPACES LITERAL FOR AN UNUSED NAME/SURNAME/ID
006530*               PARAMETER -- ADDED WS-CALL-FILLERS, SIZED WORK
006540*               AREAS TO PASS INSTEAD, MATCHING THE DESK'S OLD
006550*               SUBPROGRAM-CALL HABIT OF NEVER PASSING A BARE
006560*               LITERAL BY REFERENCE.
006570* 03/02/15 CQR  REQ 5190 210-PROCESS-BALANCE-REC WAS BORROWING
006580*               WS-LOG-PLN (THE REPORT STAGING FIELD) FOR THE
006590*               UNUSED VAL-AMOUNT SLOT ON THE BALANC CALL --
006595*               ADDED WS-FILLER-AMT TO WS-CALL-FILLERS AND
006596*               SWITCHED THE CALL TO PASS THAT INSTEAD, SAME AS
006597*               THE NAME/SURNAME/ID SLOTS.
006600******************************************************************
006700 ENVIRONMENT DIVISION.
006800*
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER.   IBM-390.
007100 OBJECT-COMPUTER.   IBM-390.
007200 SPECIAL-NAMES.
007300     C01 IS NEXT-PAGE.
007400*
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700*
007800     SELECT CREATE-REQUEST-IN ASSIGN TO UT-S-CREATEIN
007900         ORGANIZATION IS SEQUENTIAL
008000         ACCESS MODE IS SEQUENTIAL
008100         FILE STATUS IS WS-CREATEIN-STATUS.
008200*
008300     SELECT BALANCE-REQUEST-IN ASSIGN TO UT-S-BALANCIN
008400         ORGANIZATION IS SEQUENTIAL
008500         ACCESS MODE IS SEQUENTIAL
008600         FILE STATUS IS WS-BALANCIN-STATUS.
008700*
008800     SELECT EXCHANGE-REQUEST-IN ASSIGN TO UT-S-EXCHGIN
008900         ORGANIZATION IS SEQUENTIAL
009000         ACCESS MODE IS SEQUENTIAL
009100         FILE STATUS IS WS-EXCHGIN-STATUS.
009200*
009300     SELECT RATE-FEED-IN ASSIGN TO UT-S-RATEFEED
009400         ORGANIZATION IS SEQUENTIAL
009500         ACCESS MODE IS SEQUENTIAL
009600         FILE STATUS IS WS-RATEFD-STATUS.
009700*
009800     SELECT ACCOUNT-MASTER ASSIGN TO ACCTMSTR
009900         ORGANIZATION IS RELATIVE
010000         ACCESS MODE IS RANDOM
010100         RELATIVE KEY IS WS-ACCT-SLOT
010200         FILE STATUS IS WS-ACCTMSTR-STATUS.
010300*
010400     SELECT TRANS-LOG-OUT ASSIGN TO UT-S-TRANSLOG
010500         ORGANIZATION IS SEQUENTIAL
010600         ACCESS MODE IS SEQUENTIAL
010700         FILE STATUS IS WS-TRANSLOG-STATUS.
010800*
010900 DATA DIVISION.
011000 FILE SECTION.
011100*
011200 FD  CREATE-REQUEST-IN
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 100 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS CREATE-REQUEST-IN-REC.
011800 01  CREATE-REQUEST-IN-REC             PIC X(100).
011900*
012000 FD  BALANCE-REQUEST-IN
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 100 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS BALANCE-REQUEST-IN-REC.
012600 01  BALANCE-REQUEST-IN-REC            PIC X(100).
012700*
012800 FD  EXCHANGE-REQUEST-IN
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 100 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS EXCHANGE-REQUEST-IN-REC.
013400 01  EXCHANGE-REQUEST-IN-REC           PIC X(100).
013500*
013600 FD  RATE-FEED-IN
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 80 CHARACTERS
014000     BLOCK CONTAINS 0 RECORDS
014100     DATA RECORD IS RATE-FEED-IN-REC.
014200 01  RATE-FEED-IN-REC                  PIC X(80).
014300*
014400 FD  ACCOUNT-MASTER
014500     RECORD CONTAINS 142 CHARACTERS
014600     DATA RECORD IS ACCOUNT-MASTER-REC.
014700 01  ACCOUNT-MASTER-REC                PIC X(142).
014800*
014900 FD  TRANS-LOG-OUT
015000     RECORDING MODE IS F
015100     LABEL RECORDS ARE STANDARD
015200     RECORD CONTAINS 179 CHARACTERS
015300     BLOCK CONTAINS 0 RECORDS
015400     DATA RECORD IS TRANS-LOG-OUT-REC.
015500 01  TRANS-LOG-OUT-REC                 PIC X(179).
015600*
015700 WORKING-STORAGE SECTION.
015800*
015900 01  FILE-STATUS-CODES.
016000     05  WS-CREATEIN-STATUS            PIC X(2) VALUE SPACES.
016100         88  CREATEIN-EOF                  VALUE '10'.
016200     05  WS-BALANCIN-STATUS            PIC X(2) VALUE SPACES.
016300         88  BALANCIN-EOF                  VALUE '10'.
016400     05  WS-EXCHGIN-STATUS             PIC X(2) VALUE SPACES.
016500         88  EXCHGIN-EOF                   VALUE '10'.
016600     05  WS-RATEFD-STATUS              PIC X(2) VALUE SPACES.
016700         88  RATEFD-EOF                     VALUE '10'.
016800         88  RATEFD-OK                      VALUE '00'.
016900     05  WS-ACCTMSTR-STATUS            PIC X(2) VALUE SPACES.
017000         88  ACCTMSTR-OK                    VALUE '00'.
017100         88  ACCTMSTR-NOTFND                VALUE '23'.
017200     05  WS-TRANSLOG-STATUS            PIC X(2) VALUE SPACES.
017300     05  FILLER                        PIC X(02) VALUE SPACES.
017400*
017500 01  FLAGS-AND-SWITCHES.
017600     05  WS-EOF-CREATEIN-SW            PIC X(3) VALUE 'NO '.
017700         88  EOF-CREATEIN                   VALUE 'YES'.
017800     05  WS-EOF-BALANCIN-SW            PIC X(3) VALUE 'NO '.
017900         88  EOF-BALANCIN                   VALUE 'YES'.
018000     05  WS-EOF-EXCHGIN-SW             PIC X(3) VALUE 'NO '.
018100         88  EOF-EXCHGIN                    VALUE 'YES'.
018200     05  WS-REJECT-SW                  PIC X(1) VALUE 'N'.
018300         88  TRAN-REJECTED                  VALUE 'Y'.
018400     05  WS-ACCT-FOUND-SW              PIC X(3) VALUE 'NO '.
018500         88  ACCT-FOUND                     VALUE 'YES'.
018600     05  WS-RATE-RESULT-SW             PIC X(1) VALUE SPACES.
018700         88  RATE-RESULT-OK                 VALUE 'O'.
018800         88  RATE-RESULT-NOTFND             VALUE 'N'.
018900         88  RATE-RESULT-EXTERR             VALUE 'E'.
019000     05  FILLER                        PIC X(02) VALUE SPACES.
019100*
019200 01  WS-REJECT-REASON                  PIC X(20) VALUE SPACES.
019300*
019310*    UNUSED-PARAMETER FILLERS FOR THE ACCTVAL CALL -- ACCTVAL'S
019320*    LINKAGE SECTION TAKES FIXED 30/30/36-BYTE/11V99-BYTE
019330*    PARAMETERS ON EVERY CALL REGARDLESS OF OPERATION CODE,
019340*    EVEN THOUGH A GIVEN OPERATION ONLY EDITS SOME OF THEM.  A
019350*    BARE SPACES LITERAL HAS NO SIZE OF ITS OWN TO PASS BY
019355*    REFERENCE, AND A REPURPOSED REPORT FIELD IS FRAGILE TO
019358*    TRACE, SO THE UNUSED SLOTS ARE ALWAYS FILLED FROM THESE
019360*    SIZED WORK AREAS INSTEAD, NEVER FROM THE LITERAL DIRECTLY
019365*    AND NEVER FROM A FIELD THE DRIVER IS ALSO STAGING FOR
019368*    PRINT.
019370*
019380*
019390 01  WS-CALL-FILLERS.
019400     05  WS-FILLER-NAME30              PIC X(30) VALUE SPACES.
019410     05  WS-FILLER-SURNAME30            PIC X(30) VALUE SPACES.
019420     05  WS-FILLER-ID36                 PIC X(36) VALUE SPACES.
019425     05  WS-FILLER-AMT                  PIC S9(11)V99 VALUE 0.
019430     05  FILLER                        PIC X(02) VALUE SPACES.
019440*
019450     COPY ACCTMST.
019500     COPY ACCTRQS.
019600     COPY ACCTRTE.
019700     COPY ACCTRPT.
019800*
019900 01  WS-PROBE-BUFFER                   PIC X(142) VALUE SPACES.
020000*
020100 01  WS-RUN-TOTALS.
020200     05  WS-TOTAL-CREATE               PIC 9(7) COMP-3 VALUE 0.
020300     05  WS-TOTAL-BALANCE              PIC 9(7) COMP-3 VALUE 0.
020400     05  WS-TOTAL-EXCHANGE             PIC 9(7) COMP-3 VALUE 0.
020500     05  WS-TOTAL-REJECTED             PIC 9(7) COMP-3 VALUE 0.
020600     05  FILLER                        PIC X(02) VALUE SPACES.
020700*
020800 01  WS-CALC-FIELDS.
020900     05  WS-RATE                       PIC S9(7)V99   COMP-3
021000                                            VALUE 0.
021100     05  WS-RATE-REMAIN                PIC S9(7)V9999 COMP-3
021200                                            VALUE 0.
021300     05  WS-USD-DELTA-HI                PIC S9(11)V9999 COMP-3
021400                                            VALUE 0.
021500     05  WS-USD-DELTA                   PIC S9(11)V99   COMP-3
021600                                            VALUE 0.
021700     05  WS-USD-REMAIN                  PIC S9(11)V9999 COMP-3
021800                                            VALUE 0.
021900     05  WS-PLN-DELTA-HI                 PIC S9(11)V9999 COMP-3
022000                                            VALUE 0.
022100     05  WS-PLN-DELTA                    PIC S9(11)V99   COMP-3
022200                                            VALUE 0.
022300     05  WS-PLN-REMAIN                   PIC S9(11)V9999 COMP-3
022400                                            VALUE 0.
022500     05  FILLER                         PIC X(02) VALUE SPACES.
022600*
022700 01  WS-UUID-WORK.
022800     05  WS-UUID-SEQ                    PIC 9(9) COMP-3 VALUE 0.
022900     05  WS-UUID-SEQ-D                  PIC 9(9) VALUE 0.
023000     05  WS-UUID-DATE                   PIC 9(6) VALUE 0.
023100     05  WS-UUID-TIME                   PIC 9(8) VALUE 0.
023200     05  WS-NEW-UUID                    PIC X(36) VALUE SPACES.
023300     05  FILLER                         PIC X(02) VALUE SPACES.
023400*
023500 01  WS-LOG-STAGING.
023600     05  WS-LOG-OPERATION               PIC X(10) VALUE SPACES.
023700     05  WS-LOG-UUID                    PIC X(36) VALUE SPACES.
023800     05  WS-LOG-NAME                    PIC X(30) VALUE SPACES.
023900     05  WS-LOG-SURNAME                 PIC X(30) VALUE SPACES.
024000     05  WS-LOG-PLN                     PIC S9(11)V99 VALUE 0.
024100     05  WS-LOG-USD                     PIC S9(11)V99 VALUE 0.
024200     05  WS-LOG-STATUS                  PIC X(20) VALUE SPACES.
024300     05  FILLER                         PIC X(02) VALUE SPACES.
024400*
024500 01  WS-DISPLAY-LINE.
024600     05  WS-DISP-MESSAGE                PIC X(45).
024700     05  WS-DISP-VALUE                  PIC ZZZ,ZZ9.
024800     05  FILLER                         PIC X(02) VALUE SPACES.
024900*
025000 LINKAGE SECTION.
025100*    (NONE -- ACCTPOST IS THE TOP OF THE RUN)
025200*
025300 PROCEDURE DIVISION.
025400*
025500 000-MAINLINE.
025600*
025700     OPEN INPUT  CREATE-REQUEST-IN
025800                 BALANCE-REQUEST-IN
025900                 EXCHANGE-REQUEST-IN
026000                 RATE-FEED-IN.
026100     OPEN I-O    ACCOUNT-MASTER.
026200     OPEN OUTPUT TRANS-LOG-OUT.
026300*
026400     PERFORM 100-CREATE-PHASE   THRU 100-CREATE-PHASE-EXIT.
026500     PERFORM 200-BALANCE-PHASE  THRU 200-BALANCE-PHASE-EXIT.
026600     PERFORM 300-EXCHANGE-PHASE THRU 300-EXCHANGE-PHASE-EXIT.
026700     PERFORM 950-WRITE-SUMMARY  THRU 950-WRITE-SUMMARY-EXIT.
026800     PERFORM 960-DISPLAY-PROG-DIAG
026900         THRU 960-DISPLAY-PROG-DIAG-EXIT.
027000*
027100     CLOSE CREATE-REQUEST-IN
027200           BALANCE-REQUEST-IN
027300           EXCHANGE-REQUEST-IN
027400           RATE-FEED-IN
027500           ACCOUNT-MASTER
027600           TRANS-LOG-OUT.
027700     MOVE ZERO TO RETURN-CODE.
027800     GOBACK.
027900*
028000******************************************************************
028100*        CREATE-ACCOUNT PHASE
028200******************************************************************
028300 100-CREATE-PHASE.
028400*
028500     PERFORM 800-READ-CREATEIN THRU 800-READ-CREATEIN-EXIT.
028600     PERFORM 110-PROCESS-CREATE-REC
028700            THRU 110-PROCESS-CREATE-REC-EXIT
028800         UNTIL EOF-CREATEIN.
028900*
029000 100-CREATE-PHASE-EXIT.
029100     EXIT.
029200*
029300 110-PROCESS-CREATE-REC.
029400*
029500     MOVE 'N' TO WS-REJECT-SW.
029600     CALL 'ACCTVAL' USING 'CREATE', REQ-NAME, REQ-SURNAME,
029700         WS-FILLER-ID36, REQ-INITIAL-BALANCE-PLN, WS-REJECT-SW.
029800     IF TRAN-REJECTED
029900         MOVE 'REJECTED-INVALID' TO WS-REJECT-REASON
030000         MOVE 'CREATE    '       TO WS-LOG-OPERATION
030100         MOVE SPACES             TO WS-LOG-UUID
030200         MOVE REQ-NAME           TO WS-LOG-NAME
030300         MOVE REQ-SURNAME        TO WS-LOG-SURNAME
030400         MOVE REQ-INITIAL-BALANCE-PLN TO WS-LOG-PLN
030500         MOVE 0                  TO WS-LOG-USD
030600         MOVE WS-REJECT-REASON   TO WS-LOG-STATUS
030700         PERFORM 910-WRITE-LOG-LINE THRU 910-WRITE-LOG-LINE-EXIT
030800         ADD 1 TO WS-TOTAL-REJECTED
030900         GO TO 110-PROCESS-CREATE-REC-CONT.
031000*
031100     PERFORM 620-GEN-ACCT-UUID THRU 620-GEN-ACCT-UUID-EXIT.
031200     MOVE WS-NEW-UUID             TO ACCT-UUID.
031300     MOVE REQ-NAME                TO ACCT-NAME.
031400     MOVE REQ-SURNAME              TO ACCT-SURNAME.
031500     MOVE REQ-INITIAL-BALANCE-PLN  TO ACCT-BALANCE-PLN.
031600     MOVE 0                        TO ACCT-BALANCE-USD.
031700     MOVE 'A'                      TO ACCT-STATUS-BYTE.
031800     MOVE ACCT-UUID                TO WS-HASH-INPUT-UUID.
031900     PERFORM 600-FIND-CREATE-SLOT THRU 600-FIND-CREATE-SLOT-EXIT.
032000     WRITE ACCOUNT-MASTER-REC FROM BANK-ACCOUNT-RECORD.
032100     MOVE ACCT-UUID                TO RESP-UUID.
032200     MOVE REQ-INITIAL-BALANCE-PLN   TO RESP-INITIAL-PLN.
032300     ADD 1 TO WS-TOTAL-CREATE.
032400     MOVE 'CREATE    '       TO WS-LOG-OPERATION.
032500     MOVE ACCT-UUID           TO WS-LOG-UUID.
032600     MOVE ACCT-NAME           TO WS-LOG-NAME.
032700     MOVE ACCT-SURNAME        TO WS-LOG-SURNAME.
032800     MOVE ACCT-BALANCE-PLN    TO WS-LOG-PLN.
032900     MOVE ACCT-BALANCE-USD    TO WS-LOG-USD.
033000     MOVE 'OK'                TO WS-LOG-STATUS.
033100     PERFORM 910-WRITE-LOG-LINE THRU 910-WRITE-LOG-LINE-EXIT.
033200*
033300 110-PROCESS-CREATE-REC-CONT.
033400     PERFORM 800-READ-CREATEIN THRU 800-READ-CREATEIN-EXIT.
033500*
033600 110-PROCESS-CREATE-REC-EXIT.
033700     EXIT.
033800*
033900******************************************************************
034000*        BALANCE-INQUIRY PHASE
034100******************************************************************
034200 200-BALANCE-PHASE.
034300*
034400     PERFORM 810-READ-BALANCIN THRU 810-READ-BALANCIN-EXIT.
034500     PERFORM 210-PROCESS-BALANCE-REC
034600            THRU 210-PROCESS-BALANCE-REC-EXIT
034700         UNTIL EOF-BALANCIN.
034800*
034900 200-BALANCE-PHASE-EXIT.
035000     EXIT.
035100*
035200 210-PROCESS-BALANCE-REC.
035300*
035400     MOVE 'N' TO WS-REJECT-SW.
035600     CALL 'ACCTVAL' USING 'BALANC', WS-FILLER-NAME30,
035610         WS-FILLER-SURNAME30,
035700         REQ-BAL-ACCT-UUID, WS-FILLER-AMT, WS-REJECT-SW.
035800     MOVE 'BALANCE   '        TO WS-LOG-OPERATION.
035900     MOVE REQ-BAL-ACCT-UUID   TO WS-LOG-UUID.
036000     IF TRAN-REJECTED
036100         MOVE 'REJECTED-INVALID' TO WS-LOG-STATUS
036200         MOVE SPACES              TO WS-LOG-NAME
036300         MOVE SPACES              TO WS-LOG-SURNAME
036400         MOVE 0                   TO WS-LOG-PLN WS-LOG-USD
036500         PERFORM 910-WRITE-LOG-LINE THRU 910-WRITE-LOG-LINE-EXIT
036600         ADD 1 TO WS-TOTAL-REJECTED
036700         GO TO 210-PROCESS-BALANCE-REC-CONT.
036800*
036900     MOVE REQ-BAL-ACCT-UUID TO WS-HASH-INPUT-UUID.
037000     PERFORM 650-FIND-ACCT-SLOT THRU 650-FIND-ACCT-SLOT-EXIT.
037100     IF NOT ACCT-FOUND
037200         MOVE 'REJECTED-NOTFOUND' TO WS-LOG-STATUS
037300         MOVE SPACES               TO WS-LOG-NAME
037400         MOVE SPACES               TO WS-LOG-SURNAME
037500         MOVE 0                    TO WS-LOG-PLN WS-LOG-USD
037600         PERFORM 910-WRITE-LOG-LINE THRU 910-WRITE-LOG-LINE-EXIT
037700         ADD 1 TO WS-TOTAL-REJECTED
037800         GO TO 210-PROCESS-BALANCE-REC-CONT.
037900*
038000     MOVE ACCT-NAME            TO BAL-NAME WS-LOG-NAME.
038100     MOVE ACCT-SURNAME         TO BAL-SURNAME WS-LOG-SURNAME.
038200     MOVE ACCT-BALANCE-PLN     TO BAL-PLN WS-LOG-PLN.
038300     MOVE ACCT-BALANCE-USD     TO BAL-USD WS-LOG-USD.
038400     MOVE 'OK'                 TO WS-LOG-STATUS.
038500     ADD 1 TO WS-TOTAL-BALANCE.
038600     PERFORM 910-WRITE-LOG-LINE THRU 910-WRITE-LOG-LINE-EXIT.
038700*
038800 210-PROCESS-BALANCE-REC-CONT.
038900     PERFORM 810-READ-BALANCIN THRU 810-READ-BALANCIN-EXIT.
039000*
039100 210-PROCESS-BALANCE-REC-EXIT.
039200     EXIT.
039300*
039400******************************************************************
039500*        CURRENCY-EXCHANGE PHASE
039600******************************************************************
039700 300-EXCHANGE-PHASE.
039800*
039900     PERFORM 820-READ-EXCHGIN THRU 820-READ-EXCHGIN-EXIT.
040000     PERFORM 310-PROCESS-EXCHANGE-REC
040100            THRU 310-PROCESS-EXCHANGE-REC-EXIT
040200         UNTIL EOF-EXCHGIN.
040300*
040400 300-EXCHANGE-PHASE-EXIT.
040500     EXIT.
040600*
040700 310-PROCESS-EXCHANGE-REC.
040800*
040900     MOVE 'N' TO WS-REJECT-SW.
041000     MOVE 'EXCHANGE  '       TO WS-LOG-OPERATION.
041100     MOVE REQ-ACCT-UUID      TO WS-LOG-UUID.
041200     CALL 'ACCTVAL' USING 'EXCHNG', WS-FILLER-NAME30,
041210         WS-FILLER-SURNAME30,
041300         REQ-ACCT-UUID, REQ-AMOUNT, WS-REJECT-SW.
041400     IF TRAN-REJECTED
041500         MOVE 'REJECTED-INVALID' TO WS-REJECT-REASON
041600         PERFORM 390-FAIL-EXCHANGE THRU 390-FAIL-EXCHANGE-EXIT
041700         GO TO 310-PROCESS-EXCHANGE-REC-CONT.
041800*
041900     MOVE REQ-ACCT-UUID TO WS-HASH-INPUT-UUID.
042000     PERFORM 650-FIND-ACCT-SLOT THRU 650-FIND-ACCT-SLOT-EXIT.
042100     IF NOT ACCT-FOUND
042200         MOVE 'REJECTED-NOTFOUND' TO WS-REJECT-REASON
042300         PERFORM 390-FAIL-EXCHANGE THRU 390-FAIL-EXCHANGE-EXIT
042400         GO TO 310-PROCESS-EXCHANGE-REC-CONT.
042500*
042600     MOVE ACCT-NAME    TO WS-LOG-NAME.
042700     MOVE ACCT-SURNAME TO WS-LOG-SURNAME.
042800*
042900     EVALUATE TRUE
043000         WHEN REQ-TYPE-PLN-TO-USD
043100             PERFORM 370-CALC-PLN-TO-USD
043200                 THRU 370-CALC-PLN-TO-USD-EXIT
043300         WHEN REQ-TYPE-USD-TO-PLN
043400             PERFORM 380-CALC-USD-TO-PLN
043500                 THRU 380-CALC-USD-TO-PLN-EXIT
043600         WHEN OTHER
043700*            UNRECOGNIZED EXCHANGE TYPE -- PER THE DESK'S OWN
043800*            RULE THIS IS A RATE-NOT-FOUND, NOT A BAD-INPUT,
043900*            REJECT.  DO NOT "FIX" THIS TO REJECTED-INVALID.
044000             MOVE 'REJECTED-RATENOTFND' TO WS-REJECT-REASON
044100             PERFORM 390-FAIL-EXCHANGE
044200                 THRU 390-FAIL-EXCHANGE-EXIT.
044300*
044400 310-PROCESS-EXCHANGE-REC-CONT.
044500     PERFORM 820-READ-EXCHGIN THRU 820-READ-EXCHGIN-EXIT.
044600*
044700 310-PROCESS-EXCHANGE-REC-EXIT.
044800     EXIT.
044900*
045000 360-FETCH-RATE.
045100*
045200*    REQ 5188 -- BOTH DIRECTIONS COME THROUGH HERE AND READ THE
045300*    SAME RATE-FEED-IN FILE.  THE DESK CONFIRMED THIS IS BY
045400*    DESIGN; DO NOT GIVE USD_TO_PLN ITS OWN READ.
045500*
045600     MOVE SPACES TO WS-RATE-RESULT-SW.
045700     READ RATE-FEED-IN INTO EXCHANGE-RATE-RECORD.
045800     IF RATEFD-OK
045900         SET RATE-RESULT-OK TO TRUE
046000         GO TO 360-FETCH-RATE-EXIT.
046100     IF RATEFD-EOF
046200         SET RATE-RESULT-NOTFND TO TRUE
046300         GO TO 360-FETCH-RATE-EXIT.
046400     SET RATE-RESULT-EXTERR TO TRUE.
046500*
046600 360-FETCH-RATE-EXIT.
046700     EXIT.
046800*
046900 370-CALC-PLN-TO-USD.
047000*
047100     IF ACCT-BALANCE-PLN < REQ-AMOUNT
047200         MOVE 'REJECTED-NOFUNDS' TO WS-REJECT-REASON
047300         PERFORM 390-FAIL-EXCHANGE THRU 390-FAIL-EXCHANGE-EXIT
047400         GO TO 370-CALC-PLN-TO-USD-EXIT.
047500*
047600     PERFORM 360-FETCH-RATE THRU 360-FETCH-RATE-EXIT.
047700     IF RATE-RESULT-NOTFND
047800         MOVE 'REJECTED-RATENOTFND' TO WS-REJECT-REASON
047900         PERFORM 390-FAIL-EXCHANGE THRU 390-FAIL-EXCHANGE-EXIT
048000         GO TO 370-CALC-PLN-TO-USD-EXIT.
048100     IF RATE-RESULT-EXTERR
048200         MOVE 'REJECTED-EXTSVCERR' TO WS-REJECT-REASON
048300         PERFORM 390-FAIL-EXCHANGE THRU 390-FAIL-EXCHANGE-EXIT
048400         GO TO 370-CALC-PLN-TO-USD-EXIT.
048500*
048600*    RATE-ASK IS CARRIED FOUR DECIMALS DEEP ON THE FEED; THE
048700*    DESK QUOTES TO TWO.  ROUND UP (CEILING) RATHER THAN NEAREST
048800*    -- A DESK RULE FROM WAY BEFORE THIS PROGRAM EXISTED.
048900*
049000     COMPUTE WS-RATE = RATE-ASK.
049100     COMPUTE WS-RATE-REMAIN = RATE-ASK - WS-RATE.
049200     IF WS-RATE-REMAIN > 0
049300         ADD .01 TO WS-RATE.
049400*
049500     COMPUTE WS-USD-DELTA-HI = REQ-AMOUNT / WS-RATE.
049600     COMPUTE WS-USD-DELTA = WS-USD-DELTA-HI.
049700     COMPUTE WS-USD-REMAIN = WS-USD-DELTA-HI - WS-USD-DELTA.
049800     IF WS-USD-REMAIN > 0
049900         ADD .01 TO WS-USD-DELTA.
050000*
050100     SUBTRACT REQ-AMOUNT FROM ACCT-BALANCE-PLN.
050200     ADD WS-USD-DELTA TO ACCT-BALANCE-USD.
050300     PERFORM 395-REWRITE-ACCOUNT THRU 395-REWRITE-ACCOUNT-EXIT.
050400*
050500     MOVE ACCT-BALANCE-PLN TO EXCH-NEW-PLN WS-LOG-PLN.
050600     MOVE ACCT-BALANCE-USD TO EXCH-NEW-USD WS-LOG-USD.
050700     MOVE 'OK'             TO WS-LOG-STATUS.
050800     ADD 1 TO WS-TOTAL-EXCHANGE.
050900     PERFORM 910-WRITE-LOG-LINE THRU 910-WRITE-LOG-LINE-EXIT.
051000*
051100 370-CALC-PLN-TO-USD-EXIT.
051200     EXIT.
051300*
051400 380-CALC-USD-TO-PLN.
051500*
051600     IF ACCT-BALANCE-USD < REQ-AMOUNT
051700         MOVE 'REJECTED-NOFUNDS' TO WS-REJECT-REASON
051800         PERFORM 390-FAIL-EXCHANGE THRU 390-FAIL-EXCHANGE-EXIT
051900         GO TO 380-CALC-USD-TO-PLN-EXIT.
052000*
052100     PERFORM 360-FETCH-RATE THRU 360-FETCH-RATE-EXIT.
052200     IF RATE-RESULT-NOTFND
052300         MOVE 'REJECTED-RATENOTFND' TO WS-REJECT-REASON
052400         PERFORM 390-FAIL-EXCHANGE THRU 390-FAIL-EXCHANGE-EXIT
052500         GO TO 380-CALC-USD-TO-PLN-EXIT.
052600     IF RATE-RESULT-EXTERR
052700         MOVE 'REJECTED-EXTSVCERR' TO WS-REJECT-REASON
052800         PERFORM 390-FAIL-EXCHANGE THRU 390-FAIL-EXCHANGE-EXIT
052900         GO TO 380-CALC-USD-TO-PLN-EXIT.
053000*
053100     COMPUTE WS-RATE = RATE-BID.
053200     COMPUTE WS-RATE-REMAIN = RATE-BID - WS-RATE.
053300     IF WS-RATE-REMAIN > 0
053400         ADD .01 TO WS-RATE.
053500*
053600     COMPUTE WS-PLN-DELTA-HI = REQ-AMOUNT * WS-RATE.
053700     COMPUTE WS-PLN-DELTA = WS-PLN-DELTA-HI.
053800     COMPUTE WS-PLN-REMAIN = WS-PLN-DELTA-HI - WS-PLN-DELTA.
053900     IF WS-PLN-REMAIN > 0
054000         ADD .01 TO WS-PLN-DELTA.
054100*
054200     SUBTRACT REQ-AMOUNT FROM ACCT-BALANCE-USD.
054300     ADD WS-PLN-DELTA TO ACCT-BALANCE-PLN.
054400     PERFORM 395-REWRITE-ACCOUNT THRU 395-REWRITE-ACCOUNT-EXIT.
054500*
054600     MOVE ACCT-BALANCE-PLN TO EXCH-NEW-PLN WS-LOG-PLN.
054700     MOVE ACCT-BALANCE-USD TO EXCH-NEW-USD WS-LOG-USD.
054800     MOVE 'OK'             TO WS-LOG-STATUS.
054900     ADD 1 TO WS-TOTAL-EXCHANGE.
055000     PERFORM 910-WRITE-LOG-LINE THRU 910-WRITE-LOG-LINE-EXIT.
055100*
055200 380-CALC-USD-TO-PLN-EXIT.
055300     EXIT.
055400*
055500 390-FAIL-EXCHANGE.
055600*
055700     MOVE WS-REJECT-REASON TO WS-LOG-STATUS.
055800     MOVE 0 TO WS-LOG-PLN WS-LOG-USD.
055900     ADD 1 TO WS-TOTAL-REJECTED.
056000     PERFORM 910-WRITE-LOG-LINE THRU 910-WRITE-LOG-LINE-EXIT.
056100*
056200 390-FAIL-EXCHANGE-EXIT.
056300     EXIT.
056400*
056500 395-REWRITE-ACCOUNT.
056600*
056700     REWRITE ACCOUNT-MASTER-REC FROM BANK-ACCOUNT-RECORD.
056800*
056900 395-REWRITE-ACCOUNT-EXIT.
057000     EXIT.
057100*
057200******************************************************************
057300*        RELATIVE-FILE SLOT HANDLING
057400******************************************************************
057500 600-FIND-CREATE-SLOT.
057600*
057700     PERFORM 610-CALC-UUID-HASH THRU 610-CALC-UUID-HASH-EXIT.
057800     MOVE WS-ACCT-SLOT-HOME TO WS-ACCT-SLOT.
057900     MOVE 0 TO WS-PROBE-COUNT.
058000     PERFORM 605-PROBE-FOR-EMPTY-SLOT
058100            THRU 605-PROBE-FOR-EMPTY-SLOT-EXIT
058200         UNTIL ACCTMSTR-NOTFND OR WS-PROBE-COUNT > ACCT-MAX-SLOTS.
058300*
058400 600-FIND-CREATE-SLOT-EXIT.
058500     EXIT.
058600*
058700 605-PROBE-FOR-EMPTY-SLOT.
058800*
058900     READ ACCOUNT-MASTER INTO WS-PROBE-BUFFER.
059000     IF ACCTMSTR-NOTFND
059100         GO TO 605-PROBE-FOR-EMPTY-SLOT-EXIT.
059200     ADD 1 TO WS-ACCT-SLOT.
059300     IF WS-ACCT-SLOT > ACCT-MAX-SLOTS
059400         MOVE 1 TO WS-ACCT-SLOT.
059500     ADD 1 TO WS-PROBE-COUNT.
059600*
059700 605-PROBE-FOR-EMPTY-SLOT-EXIT.
059800     EXIT.
059900*
060000 610-CALC-UUID-HASH.
060100*
060200     MOVE 0 TO WS-HASH-ACCUM.
060300     PERFORM 615-SUM-ONE-CHAR THRU 615-SUM-ONE-CHAR-EXIT
060400         VARYING WS-HASH-SUB FROM 1 BY 1 UNTIL WS-HASH-SUB > 36.
060500     DIVIDE WS-HASH-ACCUM BY ACCT-MAX-SLOTS
060600         GIVING WS-HASH-QUOTIENT REMAINDER WS-HASH-REMAINDER.
060700     ADD 1 TO WS-HASH-REMAINDER GIVING WS-ACCT-SLOT-HOME.
060800*
060900 610-CALC-UUID-HASH-EXIT.
061000     EXIT.
061100*
061200 615-SUM-ONE-CHAR.
061300*
061400     MOVE WS-HASH-INPUT-UUID(WS-HASH-SUB:1) TO WS-HASH-ONE-CHAR.
061500     MOVE 17 TO WS-HASH-CHAR-VALUE.
061600     SET HEX-IDX TO 1.
061700     SEARCH WS-HEX-CHAR
061800         AT END
061900             CONTINUE
062000         WHEN WS-HEX-CHAR(HEX-IDX) = WS-HASH-ONE-CHAR
062100             COMPUTE WS-HASH-CHAR-VALUE = HEX-IDX - 1.
062200     COMPUTE WS-HASH-ACCUM =
062300         WS-HASH-ACCUM + (WS-HASH-CHAR-VALUE * WS-HASH-SUB).
062400*
062500 615-SUM-ONE-CHAR-EXIT.
062600     EXIT.
062700*
062800 620-GEN-ACCT-UUID.
062900*
063000*    NO UUID SERVICE ON THIS BUILD -- A NEW ACCOUNT ID IS BUILT
063100*    FROM THE TIME OF DAY AND A RUN SEQUENCE NUMBER.  IT ONLY
063200*    HAS TO BE UNIQUE WITHIN THE RUN, NOT TRUE RFC-STYLE HEX.
063300*
063400     ADD 1 TO WS-UUID-SEQ.
063500     MOVE WS-UUID-SEQ TO WS-UUID-SEQ-D.
063600     ACCEPT WS-UUID-DATE FROM DATE.
063700     ACCEPT WS-UUID-TIME FROM TIME.
063800     MOVE SPACES TO WS-NEW-UUID.
063900     STRING WS-UUID-DATE    DELIMITED BY SIZE
064000            '-'             DELIMITED BY SIZE
064100            WS-UUID-TIME    DELIMITED BY SIZE
064200            '-'             DELIMITED BY SIZE
064300            WS-UUID-SEQ-D   DELIMITED BY SIZE
064400            '-FXPOST0001'   DELIMITED BY SIZE
064500         INTO WS-NEW-UUID.
064600*
064700 620-GEN-ACCT-UUID-EXIT.
064800     EXIT.
064900*
065000 650-FIND-ACCT-SLOT.
065100*
065200     MOVE 'NO ' TO WS-ACCT-FOUND-SW.
065300     PERFORM 610-CALC-UUID-HASH THRU 610-CALC-UUID-HASH-EXIT.
065400     MOVE WS-ACCT-SLOT-HOME TO WS-ACCT-SLOT.
065500     MOVE 0 TO WS-PROBE-COUNT.
065600     PERFORM 655-PROBE-FOR-MATCH THRU 655-PROBE-FOR-MATCH-EXIT
065700         UNTIL ACCT-FOUND OR ACCTMSTR-NOTFND
065800               OR WS-PROBE-COUNT > ACCT-MAX-SLOTS.
065900*
066000 650-FIND-ACCT-SLOT-EXIT.
066100     EXIT.
066200*
066300 655-PROBE-FOR-MATCH.
066400*
066500     READ ACCOUNT-MASTER INTO BANK-ACCOUNT-RECORD.
066600     IF ACCTMSTR-NOTFND
066700         GO TO 655-PROBE-FOR-MATCH-EXIT.
066800     IF ACCT-UUID = WS-HASH-INPUT-UUID
066900         MOVE 'YES' TO WS-ACCT-FOUND-SW
067000         GO TO 655-PROBE-FOR-MATCH-EXIT.
067100     ADD 1 TO WS-ACCT-SLOT.
067200     IF WS-ACCT-SLOT > ACCT-MAX-SLOTS
067300         MOVE 1 TO WS-ACCT-SLOT.
067400     ADD 1 TO WS-PROBE-COUNT.
067500*
067600 655-PROBE-FOR-MATCH-EXIT.
067700     EXIT.
067800*
067900******************************************************************
068000*        INPUT READ PARAGRAPHS
068100******************************************************************
068200 800-READ-CREATEIN.
068300*
068400     READ CREATE-REQUEST-IN INTO CREATE-ACCOUNT-REQUEST
068500         AT END
068600             MOVE 'YES' TO WS-EOF-CREATEIN-SW.
068700*
068800 800-READ-CREATEIN-EXIT.
068900     EXIT.
069000*
069100 810-READ-BALANCIN.
069200*
069300     READ BALANCE-REQUEST-IN INTO BALANCE-REQUEST
069400         AT END
069500             MOVE 'YES' TO WS-EOF-BALANCIN-SW.
069600*
069700 810-READ-BALANCIN-EXIT.
069800     EXIT.
069900*
070000 820-READ-EXCHGIN.
070100*
070200     READ EXCHANGE-REQUEST-IN INTO EXCHANGE-REQUEST
070300         AT END
070400             MOVE 'YES' TO WS-EOF-EXCHGIN-SW.
070500*
070600 820-READ-EXCHGIN-EXIT.
070700     EXIT.
070800*
070900******************************************************************
071000*        REPORT-WRITING PARAGRAPHS
071100******************************************************************
071200 910-WRITE-LOG-LINE.
071300*
071400     MOVE SPACES          TO LOG-DETAIL-LINE.
071500     MOVE WS-LOG-OPERATION TO LOG-OPERATION.
071600     MOVE WS-LOG-UUID      TO LOG-ACCT-UUID.
071700     MOVE WS-LOG-NAME      TO LOG-NAME.
071800     MOVE WS-LOG-SURNAME   TO LOG-SURNAME.
071900     MOVE WS-LOG-PLN       TO LOG-PLN-BAL.
072000     MOVE WS-LOG-USD       TO LOG-USD-BAL.
072100     MOVE WS-LOG-STATUS    TO LOG-STATUS.
072200     WRITE TRANS-LOG-OUT-REC FROM LOG-DETAIL-LINE.
072300*
072400 910-WRITE-LOG-LINE-EXIT.
072500     EXIT.
072600*
072700 950-WRITE-SUMMARY.
072800*
072900     MOVE WS-TOTAL-CREATE   TO LOG-TOTAL-CREATE.
073000     MOVE WS-TOTAL-BALANCE  TO LOG-TOTAL-BALANCE.
073100     MOVE WS-TOTAL-EXCHANGE TO LOG-TOTAL-EXCHANGE.
073200     MOVE WS-TOTAL-REJECTED TO LOG-TOTAL-REJECTED.
073300     WRITE TRANS-LOG-OUT-REC FROM LOG-SUMMARY-LINE.
073400*
073500 950-WRITE-SUMMARY-EXIT.
073600     EXIT.
073700*
073800 960-DISPLAY-PROG-DIAG.
073900*
074000*    END-OF-RUN CONSOLE DISPLAY -- OPERATOR'S FIRST LOOK AT HOW
074100*    THE RUN WENT WITHOUT WAITING ON THE PRINTED REPORT.
074200*
074300     DISPLAY 'ACCTPOST -- CURRENCY DESK POSTING RUN COMPLETE'.
074400     MOVE WS-TOTAL-CREATE   TO WS-DISP-VALUE.
074500     DISPLAY 'ACCOUNTS CREATED    ' WS-DISP-VALUE.
074600     MOVE WS-TOTAL-BALANCE  TO WS-DISP-VALUE.
074700     DISPLAY 'BALANCE INQUIRIES   ' WS-DISP-VALUE.
074800     MOVE WS-TOTAL-EXCHANGE TO WS-DISP-VALUE.
074900     DISPLAY 'EXCHANGES POSTED    ' WS-DISP-VALUE.
075000     MOVE WS-TOTAL-REJECTED TO WS-DISP-VALUE.
075100     DISPLAY 'TRANSACTIONS REJECTED' WS-DISP-VALUE.
075200*
075300 960-DISPLAY-PROG-DIAG-EXIT.
075400     EXIT.
075500*
075600*  END OF PROGRAM ACCTPOST
