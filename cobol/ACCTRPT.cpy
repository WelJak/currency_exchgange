000100******************************************************************
000200*  ACCTRPT  --  RESPONSE WORK AREAS AND TRANSACTION-LOG REPORT
000300*                LINES
000400*
000500*  THE RESPONSE GROUPS ARE THE RESULT OF ONE PROCESSED
000600*  TRANSACTION; THE DRIVER MOVES THEM INTO LOG-DETAIL-LINE FOR
000700*  PRINTING.  LOG-SUMMARY-LINE CARRIES THE END-OF-RUN CONTROL
000800*  TOTALS.
000900******************************************************************
001000*  MAINT LOG
001100*  03/11/91 RJP  ORIGINAL LAYOUT
001200*  09/02/93 LKW  ADDED STATUS COLUMN TO LOG-DETAIL-LINE
001300*  04/14/08 CQR  REQ 4417 WIDENED BALANCE EDIT FIELDS
001310*  03/02/15 CQR  REQ 5188 LOG-PLN-BAL/LOG-USD-BAL NARROWED BACK
001320*               TO A 14-CHAR EDIT (WAS 17) -- AUDIT'S PRINTED
001330*               REPORT SPEC CALLS FOR A 14-CHAR SIGNED/2-DECIMAL
001340*               COLUMN PER BALANCE; THE STORED MASTER FIELD IS
001350*               STILL S9(11)V99, ONLY THE PRINT EDIT IS NARROWER.
001400******************************************************************
001500 01  CREATE-ACCOUNT-RESPONSE.
001600     05  RESP-UUID                     PIC X(36).
001700     05  RESP-INITIAL-PLN              PIC S9(11)V99.
001800     05  FILLER                        PIC X(31).
001900*
002000 01  BALANCE-DETAILS-RECORD.
002100     05  BAL-NAME                      PIC X(30).
002200     05  BAL-SURNAME                   PIC X(30).
002300     05  BAL-PLN                       PIC S9(11)V99.
002400     05  BAL-USD                       PIC S9(11)V99.
002500     05  FILLER                        PIC X(18).
002600*
002700 01  EXCHANGE-DETAILS-RECORD.
002800     05  EXCH-NEW-PLN                  PIC S9(11)V99.
002900     05  EXCH-NEW-USD                   PIC S9(11)V99.
003000     05  FILLER                        PIC X(70).
003100*
003200*    TRANSACTION-LOG DETAIL LINE
003300*
003400 01  LOG-DETAIL-LINE.
003500     05  FILLER                        PIC X(01) VALUE SPACES.
003600     05  LOG-OPERATION                 PIC X(10).
003700     05  FILLER                        PIC X(02) VALUE SPACES.
003800     05  LOG-ACCT-UUID                 PIC X(36).
003900     05  FILLER                        PIC X(02) VALUE SPACES.
004000     05  LOG-NAME-SURNAME.
004100         10  LOG-NAME                  PIC X(30).
004200         10  LOG-SURNAME                PIC X(30).
004300     05  FILLER                        PIC X(02) VALUE SPACES.
004400     05  LOG-PLN-BAL                    PIC ZZ,ZZZ,ZZ9.99-.
004500     05  FILLER                        PIC X(01) VALUE SPACES.
004600     05  LOG-USD-BAL                    PIC ZZ,ZZZ,ZZ9.99-.
004700     05  FILLER                        PIC X(01) VALUE SPACES.
004800     05  LOG-STATUS                    PIC X(20).
004900     05  FILLER                        PIC X(16) VALUE SPACES.
005000*
005100*    END-OF-RUN CONTROL-TOTAL LINE
005200*
005300 01  LOG-SUMMARY-LINE.
005400     05  FILLER                        PIC X(01) VALUE SPACES.
005500     05  FILLER                        PIC X(24)
005600         VALUE 'RUN TOTALS -- CREATE   '.
005700     05  LOG-TOTAL-CREATE               PIC ZZZ,ZZ9.
005800     05  FILLER                        PIC X(12)
005900         VALUE '   BALANCE  '.
006000     05  LOG-TOTAL-BALANCE              PIC ZZZ,ZZ9.
006100     05  FILLER                        PIC X(12)
006200         VALUE '   EXCHANGE '.
006300     05  LOG-TOTAL-EXCHANGE             PIC ZZZ,ZZ9.
006400     05  FILLER                        PIC X(12)
006500         VALUE '   REJECTED '.
006600     05  LOG-TOTAL-REJECTED             PIC ZZZ,ZZ9.
006700     05  FILLER                        PIC X(35) VALUE SPACES.
