000100******************************************************************
000200* PROGRAM:   ACCTVAL
000300*            FOREIGN EXCHANGE POSTING SYSTEM
000400*
000500* AUTHOR :   R. J. PELOQUIN
000600*            CURRENCY DESK SYSTEMS GROUP
000700*
000800* SUBROUTINE TO VALIDATE CREATE-ACCOUNT, BALANCE AND EXCHANGE
000900* TRANSACTIONS BEFORE THE CALLING PROGRAM TOUCHES THE ACCOUNT
001000* MASTER.  NO FILE I/O IS DONE HERE -- THIS IS A PURE EDIT
001100* SUBROUTINE, CALLED ONCE PER TRANSACTION BY ACCTPOST.
001200*
001300*   - CALLED BY PROGRAM ACCTPOST
001400*****************************************************************
001500* Linkage:
001600*      parameters:
001700*        1: VAL-OPERATION-CODE  (passed, tells which rule set
001800*                                to apply -- 'CREATE', 'BALANC'
001900*                                or 'EXCHNG')
002000*        2: VAL-NAME            (passed, may be blank for
002100*                                BALANC/EXCHNG)
002200*        3: VAL-SURNAME         (passed, may be blank for
002300*                                BALANC/EXCHNG)
002400*        4: VAL-ACCT-ID         (passed, may be blank for
002500*                                CREATE)
002600*        5: VAL-AMOUNT          (passed, REQ-INITIAL-BALANCE-PLN
002700*                                for CREATE, REQ-AMOUNT for
002800*                                EXCHNG, unused for BALANC)
002900*        6: VAL-REJECT-SW       (returned, 'Y' = REJECT, 'N' =
003000*                                ACCEPT)
003100*****************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.    ACCTVAL.
003400 AUTHOR.        R. J. PELOQUIN.
003500 INSTALLATION.  CURRENCY DESK SYSTEMS GROUP.
003600 DATE-WRITTEN.  03/11/91.
003700 DATE-COMPILED.
003800 SECURITY.      NON-CONFIDENTIAL.
003900******************************************************************
004000* MAINT LOG
004100* 03/11/91 RJP  ORIGINAL SUBROUTINE -- EDITS FOR THE NEW FOREIGN
004200*               EXCHANGE POSTING JOB, REPLACES THE MANUAL EDIT
004300*               CHECKLIST THE CURRENCY DESK USED TO KEY AGAINST.
004400* 08/19/92 RJP  TIGHTENED THE BLANK-NAME TEST -- A SINGLE SPACE
004500*               WAS SLIPPING THROUGH AS "NOT BLANK".
004600* 11/04/94 LKW  REQ 2260 SPLIT OUT BALANC VALIDATION (ID-ONLY)
004700*               SO THE BALANCE FLOW NO LONGER SHARES THE CREATE
004800*               EDIT PARAGRAPH.
004900* 02/02/96 LKW  ADDED LOW-VALUES CHECK ALONGSIDE SPACES -- BINARY
005000*               ZEROS WERE COMING IN FROM A BAD TRANSMISSION JOB.
005100* 06/30/99 TDM  Y2K REVIEW -- NO DATE FIELDS ARE EDITED BY THIS
005200*               SUBROUTINE, NO CHANGE REQUIRED, LOGGED FOR THE
005300*               Y2K SIGN-OFF BINDER.
005400* 04/14/08 CQR  REQ 4417 AMOUNT FIELDS WIDENED TO S9(11)V99 TO
005500*               MATCH THE WIDENED ACCOUNT-MASTER BALANCE FIELDS.
005600* 09/23/11 CQR  REQ 4901 ADDED THE WHEN-OTHER REJECT ON AN
005700*               UNRECOGNIZED OPERATION CODE -- CALLER USED TO
005800*               GET BACK AN UNSET VAL-REJECT-SW.
005900* 03/02/15 CQR  REQ 5188 EDITS NOW RUN AGAINST A LOCAL WORK
006000*               COPY OF EACH PARAMETER INSTEAD OF THE LINKAGE
006100*               STORAGE DIRECTLY, MATCHING THE DESK'S OTHER
006200*               EDIT SUBROUTINES.
006210* 03/02/15 CQR  REQ 5188 WS-NAME-LTH/WS-SURNAME-LTH/WS-ID-LTH
006220*               MOVED OUT OF WS-WORK-FIELDS TO STANDALONE
006230*               77-LEVEL ENTRIES -- THEY ARE LONE COUNTERS, NOT
006240*               MEMBERS OF A STRUCTURED GROUP.
006300******************************************************************
006400 ENVIRONMENT DIVISION.
006500 INPUT-OUTPUT SECTION.
006600******************************************************************
006700 DATA DIVISION.
006800*
006900 WORKING-STORAGE SECTION.
007000*
007100 01  WS-PROGRAM-STATUS    PIC X(30)     VALUE SPACES.
007110*
007120*    STANDALONE SCRATCH LENGTH COUNTERS -- RESERVED FOR A
007130*    FUTURE VARIABLE-LENGTH NAME/ID EDIT, NOT YET WIRED INTO
007140*    ANY PARAGRAPH BELOW.  KEPT AS 77-LEVELS, NOT GROUPED,
007150*    PER THE DESK'S OLD HABIT FOR A LONE COUNTER OR SWITCH.
007160*
007170 77  WS-NAME-LTH                        PIC 9(2)  COMP  VALUE 0.
007180 77  WS-SURNAME-LTH                     PIC 9(2)  COMP  VALUE 0.
007190 77  WS-ID-LTH                          PIC 9(2)  COMP  VALUE 0.
007200 01  WS-WORK-FIELDS.
007600     05  FILLER                         PIC X(02) VALUE SPACES.
007700*
007800*    EDIT WORK AREA -- THE CALLER'S PARAMETERS ARE COPIED IN
007900*    HERE BEFORE THEY ARE TESTED, RATHER THAN TESTING THE
008000*    LINKAGE STORAGE DIRECTLY, PER THE SHOP'S OLD EDIT-
008100*    SUBROUTINE HABIT.  THE X-VIEWS LET A DUMP SHOW THE
008200*    RAW BYTES WHEN AN EDIT FAILS FOR AN UNEXPECTED REASON.
008300*
008400 01  WS-EDIT-WORK.
008500     05  WS-AMOUNT-WORK                 PIC S9(11)V99 VALUE 0.
008600     05  WS-AMOUNT-WORK-X REDEFINES
008700         WS-AMOUNT-WORK                 PIC X(13).
008800     05  WS-ID-WORK                     PIC X(36) VALUE SPACES.
008900     05  WS-ID-WORK-R REDEFINES WS-ID-WORK.
009000         10  WS-ID-WORK-FIRST-HALF      PIC X(18).
009100         10  WS-ID-WORK-LAST-HALF       PIC X(18).
009200     05  WS-NAME-SURNAME-WORK.
009300         10  WS-NAME-WORK                PIC X(30) VALUE SPACES.
009400         10  WS-SURNAME-WORK             PIC X(30) VALUE SPACES.
009500     05  WS-NAME-SURNAME-WORK-X REDEFINES
009600         WS-NAME-SURNAME-WORK          PIC X(60).
009700     05  FILLER                         PIC X(02) VALUE SPACES.
009800*
009900******************************************************************
010000 LINKAGE SECTION.
010100*
010200 01  VAL-OPERATION-CODE                 PIC X(06).
010300     88  VAL-OP-IS-CREATE                   VALUE 'CREATE'.
010400     88  VAL-OP-IS-BALANCE                  VALUE 'BALANC'.
010500     88  VAL-OP-IS-EXCHANGE                 VALUE 'EXCHNG'.
010600 01  VAL-NAME                            PIC X(30).
010700 01  VAL-SURNAME                         PIC X(30).
010800 01  VAL-ACCT-ID                         PIC X(36).
010900 01  VAL-AMOUNT                          PIC S9(11)V99.
011000 01  VAL-REJECT-SW                       PIC X(01).
011100     88  VAL-REJECTED                        VALUE 'Y'.
011200     88  VAL-ACCEPTED                        VALUE 'N'.
011300*
011400******************************************************************
011500 PROCEDURE DIVISION USING VAL-OPERATION-CODE, VAL-NAME,
011600         VAL-SURNAME, VAL-ACCT-ID, VAL-AMOUNT, VAL-REJECT-SW.
011700*
011800 000-MAIN.
011900*
012000     MOVE 'ACCTVAL STARTED' TO WS-PROGRAM-STATUS.
012100     MOVE 'N' TO VAL-REJECT-SW.
012200     EVALUATE TRUE
012300         WHEN VAL-OP-IS-CREATE
012400             PERFORM 100-VALIDATE-CREATE
012500         WHEN VAL-OP-IS-BALANCE
012600             PERFORM 200-VALIDATE-ID
012700         WHEN VAL-OP-IS-EXCHANGE
012800             PERFORM 300-VALIDATE-EXCHANGE
012900         WHEN OTHER
013000*            UNKNOWN OPERATION CODE FROM THE CALLER -- TREAT
013100*            LIKE ANY OTHER FAILED EDIT RATHER THAN ABEND.
013200             MOVE 'Y' TO VAL-REJECT-SW.
013300     MOVE 'ACCTVAL ENDED' TO WS-PROGRAM-STATUS.
013400     GOBACK.
013500*
013600 100-VALIDATE-CREATE.
013700*
013800*    CREATE-ACCOUNT VALIDITY -- NAME AND SURNAME BOTH NON-BLANK
013900*    AND THE OPENING PLN BALANCE NOT NEGATIVE.  ALL THREE MUST
014000*    HOLD OR THE WHOLE REQUEST IS REJECTED.
014100*
014200     MOVE VAL-NAME TO WS-NAME-WORK.
014300     MOVE VAL-SURNAME TO WS-SURNAME-WORK.
014400     IF WS-NAME-WORK = SPACES OR WS-NAME-WORK = LOW-VALUES
014500         MOVE 'Y' TO VAL-REJECT-SW.
014600     IF WS-SURNAME-WORK = SPACES OR WS-SURNAME-WORK = LOW-VALUES
014700         MOVE 'Y' TO VAL-REJECT-SW.
014800     IF WS-NAME-SURNAME-WORK-X = LOW-VALUES
014900         MOVE 'Y' TO VAL-REJECT-SW.
015000     MOVE VAL-AMOUNT TO WS-AMOUNT-WORK.
015100     IF WS-AMOUNT-WORK < 0
015200         MOVE 'Y' TO VAL-REJECT-SW.
015300*
015400 100-VALIDATE-CREATE-EXIT.
015500     EXIT.
015600*
015700 200-VALIDATE-ID.
015800*
015900*    ID VALIDITY -- THE ACCOUNT ID MUST BE PRESENT AND MUST NOT
016000*    BE ALL BLANKS.  USED STANDALONE FOR THE BALANCE FLOW AND
016100*    PERFORMED AGAIN AS PART OF 300-VALIDATE-EXCHANGE BELOW.
016200*
016300     MOVE VAL-ACCT-ID TO WS-ID-WORK.
016400     IF WS-ID-WORK-FIRST-HALF = SPACES AND
016500        WS-ID-WORK-LAST-HALF = SPACES
016600         MOVE 'Y' TO VAL-REJECT-SW.
016700     IF WS-ID-WORK = LOW-VALUES
016800         MOVE 'Y' TO VAL-REJECT-SW.
016900*
017000 200-VALIDATE-ID-EXIT.
017100     EXIT.
017200*
017300 300-VALIDATE-EXCHANGE.
017400*
017500*    EXCHANGE-REQUEST VALIDITY -- ID VALIDITY ABOVE, PLUS THE
017600*    AMOUNT TO EXCHANGE MUST NOT BE NEGATIVE.
017700*
017800     PERFORM 200-VALIDATE-ID.
017900     MOVE VAL-AMOUNT TO WS-AMOUNT-WORK.
018000     IF WS-AMOUNT-WORK < 0
018100         MOVE 'Y' TO VAL-REJECT-SW.
018200*
018300 300-VALIDATE-EXCHANGE-EXIT.
018400     EXIT.
018500*
018600*  END OF PROGRAM ACCTVAL
